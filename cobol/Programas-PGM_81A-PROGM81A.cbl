000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM81A.
000300 AUTHOR. C. CASTRO VEGA.
000400 INSTALLATION. KC02787 - DESARROLLO.
000500 DATE-WRITTEN. 02/11/91.
000600 DATE-COMPILED. 02/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    PROGM81A - SEGUIMIENTO DE CASOS LEGALES                    *
001000*    =========================================                  *
001100*    PROGRAMA DRIVER DE MENU PARA EL ESTUDIO JURIDICO. PERMITE   *
001200*    DAR DE ALTA UN CASO (ASIGNANDOLE ID Y FECHA DE AUDIENCIA    *
001300*    AUTOMATICAMENTE), LISTAR LOS CASOS DEL ARCHIVO, DAR DE      *
001400*    BAJA UN CASO CON UN NIVEL DE DESHACER, Y EMITIR EL LISTADO  *
001500*    DE CASOS ORDENADO POR FECHA DE AUDIENCIA.                   *
001600*                                                                *
001700*    EL ARCHIVO DE CASOS (ARCH-CASOS) ES SECUENCIAL, SIN CLAVE;  *
001800*    LA ASIGNACION DE ID Y LA AGENDA DE AUDIENCIAS SE DELEGAN    *
001900*    EN LAS RUTINAS PGMIDCAF Y PGMAGCAF RESPECTIVAMENTE, QUE     *
002000*    MANTIENEN SUS PROPIAS TABLAS EN MEMORIA DURANTE LA CORRIDA. *
002100*                                                                *
002200*    BITACORA DE CAMBIOS                                         *
002300*    FECHA      PROG.  TICKET    DESCRIPCION                     *
002400*    ---------  -----  --------  ------------------------------ *
002500*    02/11/91   CCV    KC-0040   ALTA DEL PROGRAMA.              *
002600*    08/02/91   CCV    KC-0059   AGREGA MENU DE BAJA CON STACK   *
002700*                                DE DESHACER (PILA DE BORRADOS). *
002800*    11/20/92   RFG    KC-0104   AGREGA LISTADO ORDENADO POR     *
002900*                                FECHA DE AUDIENCIA (HEAP SORT). *
003000*    02/09/93   RFG    KC-0107   INTEGRA PGMIDCAF Y PGMAGCAF EN  *
003100*                                LUGAR DE LA LOGICA EMBEBIDA.    *
003200*    06/30/94   MSA    KC-0144   AGREGA BORRADO DE SLOT HASH AL  *
003300*                                CONFIRMAR UNA BAJA.             *
003400*    01/05/96   CCV    KC-0180   ESTANDARIZA MENSAJES Y TITULOS  *
003500*                                DE PANTALLA.                    *
003600*    09/18/97   CCV    KC-0200   AGREGA PAGINACION P/N/Q AL      *
003700*                                LISTADO DE CASOS.               *
003800*    12/15/98   RFG    KC-0214   REVISION Y2K - LAS FECHAS SE    *
003900*                                ALMACENAN COMO TEXTO dd/mm/aaaa *
004000*                                CON ANIO DE 4 DIGITOS, SIN      *
004100*                                RIESGO. SE DEJA CONSTANCIA.     *
004200*    04/22/99   RFG    KC-0217   CIERRE DE REVISION Y2K.         *
004300*    07/11/01   CCV    KC-0239   OPCION "VER ULTIMO BORRADO" SIN *
004400*                                SACARLO DE LA PILA (PEEK).      *
004500*    05/03/04   LNM    KC-0267   RECHAZA CLAVE NO NUMERICA EN LA *
004600*                                OPCION DE BAJA EN LUGAR DE      *
004700*                                ABORTAR LA TRANSACCION.         *
004800*    10/14/07   LNM    KC-0298   PASA EL CONTADOR DE REGISTROS Y *
004900*                                SUBINDICES DE LAS TABLAS A COMP.*
005000******************************************************************
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT ARCH-CASOS  ASSIGN DDCASOS
006200                         ORGANIZATION IS SEQUENTIAL
006300                         FILE STATUS IS FS-CASOS.
006400
006500     SELECT ARCH-TEMP   ASSIGN DDTEMPOR
006600                         ORGANIZATION IS SEQUENTIAL
006700                         FILE STATUS IS FS-TEMPOR.
006800
006900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ARCH-CASOS
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600     COPY CASEL.
007700
007800 FD  ARCH-TEMP
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100*    MISMO LARGO Y DISTRIBUCION QUE REG-CASO (186 BYTES) - SIN
008200*    FILLER DE RELLENO PARA QUE EL ARCHIVO TEMPORAL SEA
008300*    INTERCAMBIABLE BYTE A BYTE CON ARCH-CASOS.
008400 01  REG-CASO-TEMP.
008500     03  TMP-ID              PIC 9(06).
008600     03  TMP-TITULO          PIC X(60).
008700     03  TMP-ACTOR           PIC X(40).
008800     03  TMP-DEMANDADO       PIC X(40).
008900     03  TMP-TIPO            PIC X(20).
009000     03  TMP-FEC-APERT       PIC X(10).
009100     03  TMP-FEC-AUD         PIC X(10).
009200
009300 WORKING-STORAGE SECTION.
009400*=======================*
009500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009600
009700*----------- ARCHIVOS --------------------------------------------
009800 77  FS-CASOS                PIC XX       VALUE SPACES.
009900 77  FS-TEMPOR                PIC XX       VALUE SPACES.
010000
010100 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
010200     88  WS-FIN-LECTURA                      VALUE 'Y'.
010300     88  WS-NO-FIN-LECTURA                    VALUE 'N'.
010400
010500 77  WS-STATUS-SALIR          PIC X        VALUE 'N'.
010600     88  WS-SALIR-MENU                       VALUE 'Y'.
010700     88  WS-NO-SALIR-MENU                     VALUE 'N'.
010800
010900*----------- CONSTANTES DE PANTALLA -----------------------
011000 01  CT-CONSTANTES.
011100     03  CT-MNS-01           PIC X(40) VALUE
011200         'OPCION INVALIDA - REINTENTE'.
011300     03  CT-MNS-02           PIC X(40) VALUE
011400         'EL ARCHIVO DE CASOS NO EXISTE'.
011500     03  CT-MNS-03           PIC X(40) VALUE
011600         'NO HAY CASO ANTERIOR EN LA PILA DE BAJAS'.
011700     03  CT-RAYA             PIC X(29) VALUE ALL '-'.
011800     03  FILLER              PIC X(05) VALUE SPACES.
011900
012000*----------- TABLA DE CASOS EN MEMORIA (REEMPLAZA LA LISTA  ------
012100*----------- DOBLEMENTE ENLAZADA DEL SISTEMA ORIGEN) -------------
012200 77  WS-MAX-CASOS             PIC 9(05) COMP  VALUE 3720.
012300 01  WS-TABLA-CASOS-GRP.
012400     03  FILLER               PIC X(04) VALUE 'CASO'.
012500     03  WS-TABLA-CASO        OCCURS 3720 TIMES
012600                               INDEXED BY WS-IX-CASO.
012700         05  WST-ID           PIC 9(06).
012800         05  WST-TITULO       PIC X(60).
012900         05  WST-ACTOR        PIC X(40).
013000         05  WST-DEMANDADO    PIC X(40).
013100         05  WST-TIPO         PIC X(20).
013200         05  WST-FEC-APERT    PIC X(10).
013300         05  WST-FEC-AUD      PIC X(10).
013400 77  WS-TOTAL-CASOS           PIC 9(05) COMP  VALUE ZEROS.
013500 77  WS-CURSOR                PIC 9(05) COMP  VALUE 1.
013600
013700*----------- PILA DE CASOS BORRADOS (LIFO, CON TOPE) -------------
013800 77  WS-MAX-PILA              PIC 9(04) COMP  VALUE 2000.
013900 01  WS-PILA-CASO-GRP.
014000     03  FILLER               PIC X(04) VALUE 'PILA'.
014100     03  WS-PILA-CASO         OCCURS 2000 TIMES
014200                               INDEXED BY WS-IX-PILA.
014300         05  WSP-ID           PIC 9(06).
014400         05  WSP-TITULO       PIC X(60).
014500         05  WSP-ACTOR        PIC X(40).
014600         05  WSP-DEMANDADO    PIC X(40).
014700         05  WSP-TIPO         PIC X(20).
014800         05  WSP-FEC-APERT    PIC X(10).
014900         05  WSP-FEC-AUD      PIC X(10).
015000 77  WS-TOPE-PILA             PIC 9(04) COMP  VALUE ZEROS.
015100
015200*----------- COMUNICACION CON PGMIDCAF --------------------
015300 01  WS-PARAM-ID.
015400     03  WSID-FUNCION         PIC X(02).
015500     03  WSID-ESTRATEGIA      PIC 9(01).
015600     03  WSID-CASO            PIC 9(06).
015700     03  WSID-RESULTADO       PIC X(01).
015800     03  FILLER               PIC X(10).
015900
016000*----------- COMUNICACION CON PGMAGCAF --------------------
016100 01  WS-PARAM-AGENDA.
016200     03  WSAG-FUNCION         PIC X(02).
016300     03  WSAG-FECHA           PIC X(10).
016400     03  WSAG-RESULTADO       PIC X(01).
016500     03  FILLER               PIC X(07).
016600
016700*----------- CONTADORES Y SUBINDICES DE CONTROL (COMP) -----------
016800 77  WS-INTENTO               PIC 9(04) COMP  VALUE ZEROS.
016900 77  WS-MAX-INTENTOS          PIC 9(04) COMP  VALUE 1000.
017000 77  WS-ID-GENERADO           PIC 9(06)       VALUE ZEROS.
017100 77  WS-ESTRATEGIA-OP         PIC 9(01)       VALUE ZEROS.
017200 77  WS-OPCION-MENU           PIC 9(01)       VALUE ZEROS.
017300 77  WS-RESP-Y-N              PIC X           VALUE SPACE.
017400
017500*----------- SEMILLA ALEATORIA PARA EL ID -------------------
017600 77  WS-SEMILLA               PIC 9(09) COMP  VALUE ZEROS.
017700 77  WS-COCIENTE-TMP          PIC 9(09) COMP  VALUE ZEROS.
017800
017900*----------- FECHA DE ALTA (TOMADA DEL RELOJ) -----------------
018000*    GRUPO DE UN SOLO CAMPO, TOMADO TAL CUAL DE ACCEPT FROM DATE;
018100*    NO SE AGREGA FILLER PORQUE ALTERARIA EL LARGO ESPERADO POR
018200*    LA CLAUSULA ACCEPT...FROM DATE YYYYMMDD.
018300 01  WS-FECHA-SISTEMA.
018400     03  WS-FS-AAAAMMDD       PIC 9(08).
018500 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
018600     03  WS-FS-AAAA           PIC 9(04).
018700     03  WS-FS-MM             PIC 9(02).
018800     03  WS-FS-DD             PIC 9(02).
018900
019000*----------- ENTRADA DE DATOS DEL OPERADOR --------------------
019100 01  WS-CAPTURA-CASO.
019200     03  WSC-TITULO           PIC X(60)       VALUE SPACES.
019300     03  WSC-ACTOR            PIC X(40)       VALUE SPACES.
019400     03  WSC-DEMANDADO        PIC X(40)       VALUE SPACES.
019500     03  WSC-TIPO             PIC X(20)       VALUE SPACES.
019600     03  WSC-FEC-APERT        PIC X(10)       VALUE SPACES.
019700     03  FILLER               PIC X(04)       VALUE SPACES.
019800
019900*----------- VALIDACION DE FECHA INGRESADA (dd/mm/aaaa) -------
020000*    REDEFINE EXACTO PARA PARSEAR dd/mm/aaaa - NO ADMITE FILLER
020100*    DE RELLENO SIN ROMPER LAS POSICIONES DE CADA COMPONENTE.
020200 01  WS-FECHA-VALIDAR REDEFINES WSC-FEC-APERT.
020300     03  WSV-DIA-X            PIC XX.
020400     03  WSV-BARRA-1          PIC X.
020500     03  WSV-MES-X            PIC XX.
020600     03  WSV-BARRA-2          PIC X.
020700     03  WSV-ANIO-X           PIC X(4).
020800 77  WS-FECHA-VALIDA          PIC X           VALUE 'N'.
020900     88  WS-FEC-ES-VALIDA                       VALUE 'S'.
021000     88  WS-FEC-NO-ES-VALIDA                     VALUE 'N'.
021100 77  WS-DIA-NUM               PIC 99 COMP     VALUE ZEROS.
021200 77  WS-MES-NUM               PIC 99 COMP     VALUE ZEROS.
021300
021400*----------- CLAVE DE BAJA INGRESADA POR EL OPERADOR ----------
021500*    CAMPO DE UN SOLO ELEMENTO, TOMADO TAL CUAL DE ACCEPT; SIN
021600*    FILLER PARA NO ALTERAR EL LARGO ESPERADO POR LA CLAVE.
021700 01  WS-CLAVE-BAJA-X          PIC X(06)       VALUE SPACES.
021800 01  WS-CLAVE-BAJA-R REDEFINES WS-CLAVE-BAJA-X.
021900     03  WS-CLAVE-BAJA-N      PIC 9(06).
022000 77  WS-CLAVE-ES-NUMERICA     PIC X           VALUE 'N'.
022100     88  WS-CLAVE-NUMERICA                      VALUE 'S'.
022200     88  WS-CLAVE-NO-NUMERICA                    VALUE 'N'.
022300 77  WS-CASO-ENCONTRADO       PIC X           VALUE 'N'.
022400     88  WS-BAJA-ENCONTRADA                     VALUE 'S'.
022500     88  WS-BAJA-NO-ENCONTRADA                   VALUE 'N'.
022600
022700*----------- COMPARACION DE FECHAS - HEAP SORT -----------------
022800*    VISTA CON SEPARADORES PARA PARSEAR dd/mm/aaaa Y PODER
022900*    COMPARAR DOS FECHAS CRONOLOGICAMENTE (NO POR ORDEN DE TEXTO).
023000*    REDEFINES EXACTO - SIN FILLER DE RELLENO - PARA NO ROMPER
023100*    LAS POSICIONES DE CADA COMPONENTE DE LA FECHA.
023200 01  WS-FECHA-COMPARA-A.
023300     03  WS-FCA-TEXTO         PIC X(10).
023400 01  WS-FECHA-COMPARA-A-R REDEFINES WS-FECHA-COMPARA-A.
023500     03  WS-FCA-DIA           PIC 99.
023600     03  FILLER               PIC X.
023700     03  WS-FCA-MES           PIC 99.
023800     03  FILLER               PIC X.
023900     03  WS-FCA-ANIO          PIC 9(04).
024000
024100 01  WS-FECHA-COMPARA-B.
024200     03  WS-FCB-TEXTO         PIC X(10).
024300 01  WS-FECHA-COMPARA-B-R REDEFINES WS-FECHA-COMPARA-B.
024400     03  WS-FCB-DIA           PIC 99.
024500     03  FILLER               PIC X.
024600     03  WS-FCB-MES           PIC 99.
024700     03  FILLER               PIC X.
024800     03  WS-FCB-ANIO          PIC 9(04).
024900
025000 77  WS-FECHA-A-VALIDA        PIC X           VALUE 'N'.
025100 77  WS-FECHA-B-VALIDA        PIC X           VALUE 'N'.
025200
025300*----------- AREAS DE TRABAJO DEL HEAP SORT (COMP) ------------
025400 77  WS-HS-RAIZ               PIC 9(05) COMP  VALUE ZEROS.
025500 77  WS-HS-IZQ                PIC 9(05) COMP  VALUE ZEROS.
025600 77  WS-HS-DER                PIC 9(05) COMP  VALUE ZEROS.
025700 77  WS-HS-MAYOR              PIC 9(05) COMP  VALUE ZEROS.
025800 77  WS-HS-TOPE               PIC 9(05) COMP  VALUE ZEROS.
025900 77  WS-HS-I                  PIC 9(05) COMP  VALUE ZEROS.
026000 01  WS-HS-TEMP.
026100     03  WSHT-ID              PIC 9(06).
026200     03  WSHT-TITULO          PIC X(60).
026300     03  WSHT-ACTOR           PIC X(40).
026400     03  WSHT-DEMANDADO       PIC X(40).
026500     03  WSHT-TIPO            PIC X(20).
026600     03  WSHT-FEC-APERT       PIC X(10).
026700     03  WSHT-FEC-AUD         PIC X(10).
026800     03  FILLER               PIC X(06) VALUE SPACES.
026900
027000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
027100
027200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
027300 PROCEDURE DIVISION.
027400
027500 MAIN-PROGRAM-I.
027600
027700     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
027800     PERFORM 2000-MENU-I      THRU 2000-MENU-F
027900        UNTIL WS-SALIR-MENU
028000     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
028100
028200 MAIN-PROGRAM-F. GOBACK.
028300
028400
028500*----------------------------------------------------------------
028600 1000-INICIO-I.
028700
028800     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
028900     ACCEPT WS-SEMILLA FROM TIME
029000     SET WS-NO-SALIR-MENU TO TRUE.
029100
029200 1000-INICIO-F. EXIT.
029300
029400
029500*----------------------------------------------------------------
029600*    MENU PRINCIPAL: REEMPLAZA A mainMenu/caseTracking DEL
029700*    SISTEMA ORIGEN. SOLO SE OFRECEN LAS OPCIONES CUYA LOGICA
029800*    ESTA COMPLETA EN EL ANALISIS (VER KC-0298/BITACORA).
029900*----------------------------------------------------------------
030000 2000-MENU-I.
030100
030200     DISPLAY ' '
030300     DISPLAY '=========================================='
030400     DISPLAY ' SEGUIMIENTO DE CASOS LEGALES'
030500     DISPLAY '=========================================='
030600     DISPLAY ' 1 - ALTA DE CASO'
030700     DISPLAY ' 2 - LISTAR CASOS'
030800     DISPLAY ' 3 - LISTAR CASOS POR FECHA DE AUDIENCIA'
030900     DISPLAY ' 4 - BAJA DE CASO'
031000     DISPLAY ' 5 - VER / DESHACER ULTIMO BORRADO'
031100     DISPLAY ' 6 - SALIR'
031200     DISPLAY '=========================================='
031300     DISPLAY 'INGRESE OPCION: ' WITH NO ADVANCING
031400     ACCEPT WS-OPCION-MENU
031500
031600     EVALUATE WS-OPCION-MENU
031700        WHEN 1
031800           PERFORM 3000-ALTA-CASO-I THRU 3000-ALTA-CASO-F
031900        WHEN 2
032000           PERFORM 4000-LISTAR-CASOS-I THRU 4000-LISTAR-CASOS-F
032100        WHEN 3
032200           PERFORM 6000-ORDENAR-AUDIENCIAS-I
032300              THRU 6000-ORDENAR-AUDIENCIAS-F
032400        WHEN 4
032500           PERFORM 5000-BAJA-CASO-I THRU 5000-BAJA-CASO-F
032600        WHEN 5
032700           PERFORM 5500-DESHACER-BAJA-I THRU 5500-DESHACER-BAJA-F
032800        WHEN 6
032900           SET WS-SALIR-MENU TO TRUE
033000        WHEN OTHER
033100           DISPLAY CT-MNS-01
033200     END-EVALUATE.
033300
033400 2000-MENU-F. EXIT.
033500
033600
033700*----------------------------------------------------------------
033800*    ALTA DE CASO (addCase): REINICIALIZA LA TABLA HASH, PRUEBA
033900*    HASTA 1000 VECES RESERVAR UN ID CON LA ESTRATEGIA ELEGIDA,
034000*    CAPTURA LOS DATOS, BUSCA LA PROXIMA FECHA DE AUDIENCIA Y
034100*    GRABA EL REGISTRO.
034200*----------------------------------------------------------------
034300 3000-ALTA-CASO-I.
034400
034500     MOVE 'RI' TO WSID-FUNCION
034600     CALL 'PGMIDCAF' USING WS-PARAM-ID
034700
034800     DISPLAY 'ESTRATEGIA: 1-CUADRATICA 2-DESBORDE PROGRESIVO'
034900     DISPLAY '            3-LINEAL     4-DOBLE HASH'
035000     DISPLAY 'INGRESE ESTRATEGIA: ' WITH NO ADVANCING
035100     ACCEPT WS-ESTRATEGIA-OP
035200
035300     SET WS-FIN-LECTURA TO FALSE
035400     MOVE ZEROS TO WS-INTENTO
035500
035600     PERFORM 3100-RESERVAR-ID-I THRU 3100-RESERVAR-ID-F
035700        UNTIL WSID-RESULTADO = 'S' OR WS-INTENTO > WS-MAX-INTENTOS
035800
035900     IF WSID-RESULTADO NOT EQUAL 'S'
036000        DISPLAY '*NO SE PUDO ASIGNAR UN ID DE CASO -'
036050           'ALTA ABORTADA'
036100     ELSE
036200        PERFORM 3300-CAPTURAR-DATOS-I THRU 3300-CAPTURAR-DATOS-F
036300        PERFORM 3400-AGENDAR-AUDIENCIA-I
036400           THRU 3400-AGENDAR-AUDIENCIA-F
036500        IF WSAG-RESULTADO NOT EQUAL 'S'
036600           DISPLAY '*AGENDA COMPLETA - ALTA ABORTADA'
036700        ELSE
036800           PERFORM 3500-GRABAR-CASO-I THRU 3500-GRABAR-CASO-F
036900           MOVE 'IN' TO WSID-FUNCION
037000           MOVE WS-ID-GENERADO TO WSID-CASO
037100           CALL 'PGMIDCAF' USING WS-PARAM-ID
037200           DISPLAY 'CASO ' WS-ID-GENERADO ' REGISTRADO.'
037300           DISPLAY 'FECHA DE AUDIENCIA ASIGNADA: ' WSAG-FECHA
037400        END-IF
037500     END-IF.
037600
037700 3000-ALTA-CASO-F. EXIT.
037800
037900
038000*----------------------------------------------------------------
038100 3100-RESERVAR-ID-I.
038200
038300     ADD 1 TO WS-INTENTO
038400     PERFORM 3150-GENERAR-ID-I THRU 3150-GENERAR-ID-F
038500
038600     MOVE 'RS'             TO WSID-FUNCION
038700     MOVE WS-ESTRATEGIA-OP TO WSID-ESTRATEGIA
038800     MOVE WS-ID-GENERADO   TO WSID-CASO
038900     CALL 'PGMIDCAF' USING WS-PARAM-ID.
039000
039100 3100-RESERVAR-ID-F. EXIT.
039200
039300
039400*----------------------------------------------------------------
039500*    GENERA UN ID PSEUDOALEATORIO DE 6 DIGITOS EN [100000,999999].
039600*    LA SEMILLA SE TOMA DEL RELOJ (TIME) UNA SOLA VEZ Y SE HACE
039700*    AVANZAR CON UNA MULTIPLICACION SIMPLE (CONGRUENCIAL).
039800*----------------------------------------------------------------
039900 3150-GENERAR-ID-I.
040000
040100     COMPUTE WS-SEMILLA = (WS-SEMILLA * 31) + 7
040200     DIVIDE WS-SEMILLA BY 900000
040300        GIVING WS-COCIENTE-TMP REMAINDER WS-SEMILLA
040400     COMPUTE WS-ID-GENERADO = 100000 + WS-SEMILLA.
040500
040600 3150-GENERAR-ID-F. EXIT.
040700
040800
040900*----------------------------------------------------------------
041000*    CAPTURA DE DATOS DEL CASO. LA FECHA DE APERTURA SE VALIDA
041100*    CON EL MISMO CRITERIO PERMISIVO QUE isValidDate (SOLO
041200*    FORMATO Y RANGO DE MES/DIA, SIN CALENDARIO).
041300*----------------------------------------------------------------
041400 3300-CAPTURAR-DATOS-I.
041500
041600     DISPLAY 'TITULO DEL CASO: ' WITH NO ADVANCING
041700     ACCEPT WSC-TITULO
041800     DISPLAY 'ACTOR (DEMANDANTE): ' WITH NO ADVANCING
041900     ACCEPT WSC-ACTOR
042000     DISPLAY 'DEMANDADO: ' WITH NO ADVANCING
042100     ACCEPT WSC-DEMANDADO
042200     DISPLAY 'TIPO DE CASO: ' WITH NO ADVANCING
042300     ACCEPT WSC-TIPO
042400
042500     SET WS-FEC-NO-ES-VALIDA TO TRUE
042600     PERFORM 3320-PEDIR-FECHA-I THRU 3320-PEDIR-FECHA-F
042700        UNTIL WS-FEC-ES-VALIDA.
042800
042900 3300-CAPTURAR-DATOS-F. EXIT.
043000
043100
043200*----------------------------------------------------------------
043300 3320-PEDIR-FECHA-I.
043400
043500     DISPLAY 'FECHA DE APERTURA (dd/mm/aaaa): ' WITH NO ADVANCING
043600     ACCEPT WSC-FEC-APERT
043700     PERFORM 3200-VALIDAR-FECHA-I THRU 3200-VALIDAR-FECHA-F
043800     IF WS-FEC-NO-ES-VALIDA
043900        DISPLAY CT-MNS-01
044000     END-IF.
044100
044200 3320-PEDIR-FECHA-F. EXIT.
044300
044400
044500*----------------------------------------------------------------
044600*    VALIDACION DE FECHA INGRESADA: FORMATO EXACTO
044700*    dd/mm/aaaa (2 DIGITOS, BARRA, 2 DIGITOS, BARRA, 4 DIGITOS)
044800*    Y RANGO DE MES 1-12 Y DIA 1-31. SIN CONTROL DE DIAS POR MES
044900*    NI ANIO BISIESTO - PERMISIVA A PROPOSITO (VER BITACORA).
045000*----------------------------------------------------------------
045100 3200-VALIDAR-FECHA-I.
045200
045300     SET WS-FEC-NO-ES-VALIDA TO TRUE
045400
045500     IF WSV-DIA-X IS NUMERIC AND WSV-MES-X IS NUMERIC
045600        AND WSV-ANIO-X IS NUMERIC
045700        AND WSV-BARRA-1 EQUAL '/' AND WSV-BARRA-2 EQUAL '/'
045800           MOVE WSV-DIA-X TO WS-DIA-NUM
045900           MOVE WSV-MES-X TO WS-MES-NUM
046000           IF WS-MES-NUM NOT < 1 AND WS-MES-NUM NOT > 12
046100              IF WS-DIA-NUM NOT < 1 AND WS-DIA-NUM NOT > 31
046200                 SET WS-FEC-ES-VALIDA TO TRUE
046300              END-IF
046400           END-IF
046500     END-IF.
046600
046700 3200-VALIDAR-FECHA-F. EXIT.
046800
046900
047000*----------------------------------------------------------------
047100 3400-AGENDAR-AUDIENCIA-I.
047200
047300     MOVE 'BU' TO WSAG-FUNCION
047400     CALL 'PGMAGCAF' USING WS-PARAM-AGENDA.
047500
047600 3400-AGENDAR-AUDIENCIA-F. EXIT.
047700
047800
047900*----------------------------------------------------------------
048000 3500-GRABAR-CASO-I.
048100
048200     MOVE WS-ID-GENERADO  TO CAS-ID
048300     MOVE WSC-TITULO      TO CAS-TITULO
048400     MOVE WSC-ACTOR       TO CAS-ACTOR
048500     MOVE WSC-DEMANDADO   TO CAS-DEMANDADO
048600     MOVE WSC-TIPO        TO CAS-TIPO
048700     MOVE WSC-FEC-APERT   TO CAS-FEC-APERT
048800     MOVE WSAG-FECHA      TO CAS-FEC-AUD
048900
049000     OPEN EXTEND ARCH-CASOS
049100     IF FS-CASOS EQUAL '05' OR FS-CASOS EQUAL '35'
049200        CLOSE ARCH-CASOS
049300        OPEN OUTPUT ARCH-CASOS
049400     END-IF
049500
049600     WRITE REG-CASO
049700     IF FS-CASOS NOT EQUAL '00'
049800        DISPLAY '*ERROR EN WRITE ARCH-CASOS = ' FS-CASOS
049900     END-IF
050000     CLOSE ARCH-CASOS.
050100
050200 3500-GRABAR-CASO-F. EXIT.
050300
050400
050500*----------------------------------------------------------------
050600*    LISTADO DE CASOS (currentCases): CARGA EL ARCHIVO COMPLETO
050700*    A WS-TABLA-CASOS (REEMPLAZA LA LISTA DOBLEMENTE ENLAZADA
050800*    DEL SISTEMA ORIGEN POR UNA TABLA CON UN CURSOR - MISMO
050900*    COMPORTAMIENTO DE NAVEGACION P/N/Q OBSERVABLE).
051000*----------------------------------------------------------------
051100 4000-LISTAR-CASOS-I.
051200
051300     PERFORM 7000-CARGAR-TABLA-CASOS-I
051400        THRU 7000-CARGAR-TABLA-CASOS-F
051500
051600     IF WS-TOTAL-CASOS EQUAL ZEROS
051700        DISPLAY CT-MNS-02
051800     ELSE
051900        MOVE 1 TO WS-CURSOR
052000        SET WS-NO-SALIR-MENU TO TRUE
052100        PERFORM 4100-MOSTRAR-CASO-I THRU 4100-MOSTRAR-CASO-F
052200        PERFORM 4200-NAVEGAR-I THRU 4200-NAVEGAR-F
052300           UNTIL WS-SALIR-MENU
052400        SET WS-NO-SALIR-MENU TO TRUE
052500     END-IF.
052600
052700 4000-LISTAR-CASOS-F. EXIT.
052800
052900
053000*----------------------------------------------------------------
053100 4100-MOSTRAR-CASO-I.
053200
053300     SET WS-IX-CASO TO WS-CURSOR
053400     DISPLAY ' '
053500     DISPLAY 'CASO ID: '       WST-ID (WS-IX-CASO)
053600     DISPLAY 'TITULO: '        WST-TITULO (WS-IX-CASO)
053700     DISPLAY 'ACTOR: '         WST-ACTOR (WS-IX-CASO)
053800     DISPLAY 'DEMANDADO: '     WST-DEMANDADO (WS-IX-CASO)
053900     DISPLAY 'TIPO: '          WST-TIPO (WS-IX-CASO)
054000     DISPLAY 'FECHA APERTURA: ' WST-FEC-APERT (WS-IX-CASO)
054100     DISPLAY 'FECHA AUDIENCIA: ' WST-FEC-AUD (WS-IX-CASO)
054200     DISPLAY CT-RAYA.
054300
054400 4100-MOSTRAR-CASO-F. EXIT.
054500
054600
054700*----------------------------------------------------------------
054800 4200-NAVEGAR-I.
054900
055000     DISPLAY 'P-ANTERIOR  N-SIGUIENTE  Q-TERMINAR: '
055100             WITH NO ADVANCING
055200     ACCEPT WS-RESP-Y-N
055300
055400     EVALUATE WS-RESP-Y-N
055500        WHEN 'P' WHEN 'p'
055600           IF WS-CURSOR GREATER 1
055700              SUBTRACT 1 FROM WS-CURSOR
055800           END-IF
055900           PERFORM 4100-MOSTRAR-CASO-I THRU 4100-MOSTRAR-CASO-F
056000        WHEN 'N' WHEN 'n'
056100           IF WS-CURSOR LESS WS-TOTAL-CASOS
056200              ADD 1 TO WS-CURSOR
056300           END-IF
056400           PERFORM 4100-MOSTRAR-CASO-I THRU 4100-MOSTRAR-CASO-F
056500        WHEN 'Q' WHEN 'q'
056600           SET WS-SALIR-MENU TO TRUE
056700        WHEN OTHER
056800           DISPLAY CT-MNS-01
056900     END-EVALUATE.
057000
057100 4200-NAVEGAR-F. EXIT.
057200
057300
057400*----------------------------------------------------------------
057500*    BAJA DE CASO (deleteCase): STREAMEA ARCH-CASOS A ARCH-TEMP
057600*    SALTEANDO EL REGISTRO CUYO ID COINCIDE; SI HUBO MATCH, SE
057700*    LO EMPUJA A LA PILA DE BORRADOS Y SE REEMPLAZA EL ARCHIVO.
057800*----------------------------------------------------------------
057900 5000-BAJA-CASO-I.
058000
058100     SET WS-CLAVE-NO-NUMERICA TO TRUE
058200     PERFORM 5050-PEDIR-CLAVE-I THRU 5050-PEDIR-CLAVE-F
058300        UNTIL WS-CLAVE-NUMERICA
058400
058500     OPEN INPUT ARCH-CASOS
058600     IF FS-CASOS NOT EQUAL '00'
058700        DISPLAY CT-MNS-02
058800     ELSE
058900        OPEN OUTPUT ARCH-TEMP
059000        SET WS-BAJA-NO-ENCONTRADA TO TRUE
059100        SET WS-NO-FIN-LECTURA TO TRUE
059200
059300        PERFORM 5100-COPIAR-SALVO-BAJA-I
059400           THRU 5100-COPIAR-SALVO-BAJA-F
059500           UNTIL WS-FIN-LECTURA
059600
059700        CLOSE ARCH-CASOS
059800        CLOSE ARCH-TEMP
059900
060000        IF WS-BAJA-ENCONTRADA
060100           PERFORM 5200-REEMPLAZAR-ARCHIVO-I
060200              THRU 5200-REEMPLAZAR-ARCHIVO-F
060300           MOVE 'BA' TO WSID-FUNCION
060400           MOVE WS-CLAVE-BAJA-N TO WSID-CASO
060500           CALL 'PGMIDCAF' USING WS-PARAM-ID
060600           DISPLAY 'CASO ' WS-CLAVE-BAJA-N ' ELIMINADO.'
060700        ELSE
060800           DISPLAY '*CASO ' WS-CLAVE-BAJA-N ' NO ENCONTRADO'
060900        END-IF
061000     END-IF.
061100
061200 5000-BAJA-CASO-F. EXIT.
061300
061400
061500*----------------------------------------------------------------
061600 5050-PEDIR-CLAVE-I.
061700
061800     DISPLAY 'ID DEL CASO A ELIMINAR: ' WITH NO ADVANCING
061900     ACCEPT WS-CLAVE-BAJA-X
062000     IF WS-CLAVE-BAJA-X IS NUMERIC
062100        SET WS-CLAVE-NUMERICA TO TRUE
062200     ELSE
062300        DISPLAY '*CLAVE NO NUMERICA - REINTENTE'
062400     END-IF.
062500
062600 5050-PEDIR-CLAVE-F. EXIT.
062700
062800
062900*----------------------------------------------------------------
063000 5100-COPIAR-SALVO-BAJA-I.
063100
063200     READ ARCH-CASOS
063300        AT END SET WS-FIN-LECTURA TO TRUE
063400     END-READ
063500
063600     IF WS-NO-FIN-LECTURA
063700        IF CAS-ID EQUAL WS-CLAVE-BAJA-N
063800           PERFORM 5150-EMPUJAR-PILA-I THRU 5150-EMPUJAR-PILA-F
063900           SET WS-BAJA-ENCONTRADA TO TRUE
064000        ELSE
064100           MOVE CAS-ID        TO TMP-ID
064200           MOVE CAS-TITULO    TO TMP-TITULO
064300           MOVE CAS-ACTOR     TO TMP-ACTOR
064400           MOVE CAS-DEMANDADO TO TMP-DEMANDADO
064500           MOVE CAS-TIPO      TO TMP-TIPO
064600           MOVE CAS-FEC-APERT TO TMP-FEC-APERT
064700           MOVE CAS-FEC-AUD   TO TMP-FEC-AUD
064800           WRITE REG-CASO-TEMP
064900        END-IF
065000     END-IF.
065100
065200 5100-COPIAR-SALVO-BAJA-F. EXIT.
065300
065400
065500*----------------------------------------------------------------
065600*    APILA EL CASO BORRADO (PUSH). LA PILA TIENE UN TOPE
065700*    PRACTICO (WS-MAX-PILA); NO HAY BORRADOS SIN FIN EN UNA
065800*    SOLA CORRIDA OPERATIVA.
065900*----------------------------------------------------------------
066000 5150-EMPUJAR-PILA-I.
066100
066200     IF WS-TOPE-PILA LESS WS-MAX-PILA
066300        ADD 1 TO WS-TOPE-PILA
066400        SET WS-IX-PILA TO WS-TOPE-PILA
066500        MOVE CAS-ID        TO WSP-ID (WS-IX-PILA)
066600        MOVE CAS-TITULO    TO WSP-TITULO (WS-IX-PILA)
066700        MOVE CAS-ACTOR     TO WSP-ACTOR (WS-IX-PILA)
066800        MOVE CAS-DEMANDADO TO WSP-DEMANDADO (WS-IX-PILA)
066900        MOVE CAS-TIPO      TO WSP-TIPO (WS-IX-PILA)
067000        MOVE CAS-FEC-APERT TO WSP-FEC-APERT (WS-IX-PILA)
067100        MOVE CAS-FEC-AUD   TO WSP-FEC-AUD (WS-IX-PILA)
067200     ELSE
067300        DISPLAY '*PILA DE BORRADOS LLENA - NO SE GUARDA PARA '
067400                'DESHACER'
067500     END-IF.
067600
067700 5150-EMPUJAR-PILA-F. EXIT.
067800
067900
068000*----------------------------------------------------------------
068100 5200-REEMPLAZAR-ARCHIVO-I.
068200
068300     OPEN INPUT ARCH-TEMP
068400     OPEN OUTPUT ARCH-CASOS
068500     SET WS-NO-FIN-LECTURA TO TRUE
068600
068700     PERFORM 5250-COPIAR-DE-TEMP-I THRU 5250-COPIAR-DE-TEMP-F
068800        UNTIL WS-FIN-LECTURA
068900
069000     CLOSE ARCH-TEMP
069100     CLOSE ARCH-CASOS.
069200
069300 5200-REEMPLAZAR-ARCHIVO-F. EXIT.
069400
069500
069600*----------------------------------------------------------------
069700 5250-COPIAR-DE-TEMP-I.
069800
069900     READ ARCH-TEMP
070000        AT END SET WS-FIN-LECTURA TO TRUE
070100     END-READ
070200
070300     IF WS-NO-FIN-LECTURA
070400        MOVE TMP-ID        TO CAS-ID
070500        MOVE TMP-TITULO    TO CAS-TITULO
070600        MOVE TMP-ACTOR     TO CAS-ACTOR
070700        MOVE TMP-DEMANDADO TO CAS-DEMANDADO
070800        MOVE TMP-TIPO      TO CAS-TIPO
070900        MOVE TMP-FEC-APERT TO CAS-FEC-APERT
071000        MOVE TMP-FEC-AUD   TO CAS-FEC-AUD
071100        WRITE REG-CASO
071200     END-IF.
071300
071400 5250-COPIAR-DE-TEMP-F. EXIT.
071500
071600
071700*----------------------------------------------------------------
071800*    VER / DESHACER ULTIMO BORRADO (incorrectDeletionCase /
071900*    undoDeleteCase): MUESTRA EL TOPE DE LA PILA SIN SACARLO
072000*    (PEEK) Y PREGUNTA SI SE RESTAURA.
072100*----------------------------------------------------------------
072200 5500-DESHACER-BAJA-I.
072300
072400     IF WS-TOPE-PILA EQUAL ZEROS
072500        DISPLAY CT-MNS-03
072600     ELSE
072700        SET WS-IX-PILA TO WS-TOPE-PILA
072800        DISPLAY 'ULTIMO BORRADO - ID: ' WSP-ID (WS-IX-PILA)
072900        DISPLAY '                TITULO: '
073000                WSP-TITULO (WS-IX-PILA)
073100        DISPLAY 'RESTAURAR ESTE CASO (S/N)? ' WITH NO ADVANCING
073200        ACCEPT WS-RESP-Y-N
073300        IF WS-RESP-Y-N EQUAL 'S' OR WS-RESP-Y-N EQUAL 's'
073400           PERFORM 5600-RESTAURAR-CASO-I
073500              THRU 5600-RESTAURAR-CASO-F
073600        END-IF
073700     END-IF.
073800
073900 5500-DESHACER-BAJA-F. EXIT.
074000
074100
074200*----------------------------------------------------------------
074300 5600-RESTAURAR-CASO-I.
074400
074500     SET WS-IX-PILA TO WS-TOPE-PILA
074600     MOVE WSP-ID (WS-IX-PILA)        TO CAS-ID
074700     MOVE WSP-TITULO (WS-IX-PILA)    TO CAS-TITULO
074800     MOVE WSP-ACTOR (WS-IX-PILA)     TO CAS-ACTOR
074900     MOVE WSP-DEMANDADO (WS-IX-PILA) TO CAS-DEMANDADO
075000     MOVE WSP-TIPO (WS-IX-PILA)      TO CAS-TIPO
075100     MOVE WSP-FEC-APERT (WS-IX-PILA) TO CAS-FEC-APERT
075200     MOVE WSP-FEC-AUD (WS-IX-PILA)   TO CAS-FEC-AUD
075300
075400     OPEN EXTEND ARCH-CASOS
075500     IF FS-CASOS EQUAL '05' OR FS-CASOS EQUAL '35'
075600        CLOSE ARCH-CASOS
075700        OPEN OUTPUT ARCH-CASOS
075800     END-IF
075900     WRITE REG-CASO
076000     CLOSE ARCH-CASOS
076100
076200     SUBTRACT 1 FROM WS-TOPE-PILA
076300     DISPLAY 'CASO ' CAS-ID ' RESTAURADO.'.
076400
076500 5600-RESTAURAR-CASO-F. EXIT.
076600
076700
076800*----------------------------------------------------------------
076900*    LISTADO ORDENADO POR FECHA DE AUDIENCIA (caseDates): CARGA
077000*    LA TABLA, LA ORDENA CON HEAP SORT Y EMITE EL LISTADO.
077100*----------------------------------------------------------------
077200 6000-ORDENAR-AUDIENCIAS-I.
077300
077400     PERFORM 7000-CARGAR-TABLA-CASOS-I
077500        THRU 7000-CARGAR-TABLA-CASOS-F
077600
077700     IF WS-TOTAL-CASOS EQUAL ZEROS
077800        DISPLAY CT-MNS-02
077900     ELSE
078000        PERFORM 6100-HEAP-SORT-I THRU 6100-HEAP-SORT-F
078100        PERFORM 6500-IMPRIMIR-ORDEN-I THRU 6500-IMPRIMIR-ORDEN-F
078200           VARYING WS-IX-CASO FROM 1 BY 1
078300           UNTIL WS-IX-CASO > WS-TOTAL-CASOS
078400     END-IF.
078500
078600 6000-ORDENAR-AUDIENCIAS-F. EXIT.
078700
078800
078900*----------------------------------------------------------------
079000*    HEAP SORT ASCENDENTE SOBRE WS-TABLA-CASOS, CLAVE = FECHA
079100*    DE AUDIENCIA (COMPARADA CRONOLOGICAMENTE, NO COMO TEXTO).
079200*----------------------------------------------------------------
079300 6100-HEAP-SORT-I.
079400
079500     MOVE WS-TOTAL-CASOS TO WS-HS-TOPE
079600     COMPUTE WS-HS-I = (WS-HS-TOPE / 2)
079700     PERFORM 6200-HEAPIFY-I THRU 6200-HEAPIFY-F
079800        VARYING WS-HS-I FROM WS-HS-I BY -1
079900        UNTIL WS-HS-I < 1
080000
080100     PERFORM 6300-EXTRAER-RAIZ-I THRU 6300-EXTRAER-RAIZ-F
080200        VARYING WS-HS-TOPE FROM WS-TOTAL-CASOS BY -1
080300        UNTIL WS-HS-TOPE < 2.
080400
080500 6100-HEAP-SORT-F. EXIT.
080600
080700
080800*----------------------------------------------------------------
080900 6200-HEAPIFY-I.
081000
081100     MOVE WS-HS-I TO WS-HS-RAIZ
081200     PERFORM 6250-HUNDIR-I THRU 6250-HUNDIR-F.
081300
081400 6200-HEAPIFY-F. EXIT.
081500
081600
081700*----------------------------------------------------------------
081800*    HUNDE EL NODO WS-HS-RAIZ HASTA RESTABLECER LA PROPIEDAD
081900*    DE MAX-HEAP, DENTRO DEL RANGO 1..WS-HS-TOPE.
082000*----------------------------------------------------------------
082100 6250-HUNDIR-I.
082200
082300     COMPUTE WS-HS-IZQ = WS-HS-RAIZ * 2
082400     COMPUTE WS-HS-DER = (WS-HS-RAIZ * 2) + 1
082500     MOVE WS-HS-RAIZ TO WS-HS-MAYOR
082600
082700     IF WS-HS-IZQ NOT GREATER WS-HS-TOPE
082800        SET WS-IX-CASO TO WS-HS-IZQ
082900        PERFORM 6400-COMPARAR-MAYOR-I THRU 6400-COMPARAR-MAYOR-F
083000     END-IF
083100
083200     IF WS-HS-DER NOT GREATER WS-HS-TOPE
083300        SET WS-IX-CASO TO WS-HS-DER
083400        PERFORM 6400-COMPARAR-MAYOR-I THRU 6400-COMPARAR-MAYOR-F
083500     END-IF
083600
083700     IF WS-HS-MAYOR NOT EQUAL WS-HS-RAIZ
083800        SET WS-IX-CASO TO WS-HS-RAIZ
083900        PERFORM 6450-INTERCAMBIAR-I THRU 6450-INTERCAMBIAR-F
084000        MOVE WS-HS-MAYOR TO WS-HS-RAIZ
084100        PERFORM 6250-HUNDIR-I THRU 6250-HUNDIR-F
084200     END-IF.
084300
084400 6250-HUNDIR-F. EXIT.
084500
084600
084700*----------------------------------------------------------------
084800*    COMPARA LA FECHA DE AUDIENCIA DEL NODO WS-IX-CASO CONTRA
084900*    EL MAYOR ACTUAL (WS-HS-MAYOR). UNA FECHA QUE NO PARSEA SE
085000*    TRATA COMO IGUAL A CUALQUIER OTRA - NO REORDENA.
085100*----------------------------------------------------------------
085200 6400-COMPARAR-MAYOR-I.
085300
085400     MOVE WST-FEC-AUD (WS-HS-MAYOR) TO WS-FCB-TEXTO
085500     MOVE WST-FEC-AUD (WS-IX-CASO)  TO WS-FCA-TEXTO
085600
085700     PERFORM 6420-VALIDAR-AMBAS-FECHAS-I
085800        THRU 6420-VALIDAR-AMBAS-FECHAS-F
085900
086000     IF WS-FECHA-A-VALIDA EQUAL 'S' AND WS-FECHA-B-VALIDA
086100           EQUAL 'S'
086200        IF WS-FCA-ANIO GREATER WS-FCB-ANIO
086300           MOVE WS-IX-CASO TO WS-HS-MAYOR
086400        ELSE
086500           IF WS-FCA-ANIO EQUAL WS-FCB-ANIO
086600              IF WS-FCA-MES GREATER WS-FCB-MES
086700                 MOVE WS-IX-CASO TO WS-HS-MAYOR
086800              ELSE
086900                 IF WS-FCA-MES EQUAL WS-FCB-MES
087000                    IF WS-FCA-DIA GREATER WS-FCB-DIA
087100                       MOVE WS-IX-CASO TO WS-HS-MAYOR
087200                    END-IF
087300                 END-IF
087400              END-IF
087500           END-IF
087600        END-IF
087700     END-IF.
087800
087900 6400-COMPARAR-MAYOR-F. EXIT.
088000
088100
088200*----------------------------------------------------------------
088300 6420-VALIDAR-AMBAS-FECHAS-I.
088400
088500     MOVE 'S' TO WS-FECHA-A-VALIDA
088600     MOVE 'S' TO WS-FECHA-B-VALIDA
088700     IF WS-FCA-TEXTO (3:1) NOT EQUAL '/' OR
088800        WS-FCA-TEXTO (6:1) NOT EQUAL '/'
088900        MOVE 'N' TO WS-FECHA-A-VALIDA
089000     END-IF
089100     IF WS-FCB-TEXTO (3:1) NOT EQUAL '/' OR
089200        WS-FCB-TEXTO (6:1) NOT EQUAL '/'
089300        MOVE 'N' TO WS-FECHA-B-VALIDA
089400     END-IF.
089500
089600 6420-VALIDAR-AMBAS-FECHAS-F. EXIT.
089700
089800
089900*----------------------------------------------------------------
090000*    INTERCAMBIA EL NODO WS-IX-CASO CON LA RAIZ ACTUAL.
090100*----------------------------------------------------------------
090200 6450-INTERCAMBIAR-I.
090300
090400     MOVE WST-ID (WS-IX-CASO)        TO WSHT-ID
090500     MOVE WST-TITULO (WS-IX-CASO)    TO WSHT-TITULO
090600     MOVE WST-ACTOR (WS-IX-CASO)     TO WSHT-ACTOR
090700     MOVE WST-DEMANDADO (WS-IX-CASO) TO WSHT-DEMANDADO
090800     MOVE WST-TIPO (WS-IX-CASO)      TO WSHT-TIPO
090900     MOVE WST-FEC-APERT (WS-IX-CASO) TO WSHT-FEC-APERT
091000     MOVE WST-FEC-AUD (WS-IX-CASO)   TO WSHT-FEC-AUD
091100
091200     SET WS-IX-CASO TO WS-HS-MAYOR
091300     MOVE WST-ID (WS-IX-CASO)  TO WST-ID (WS-HS-RAIZ)
091400     MOVE WST-TITULO (WS-IX-CASO)    TO WST-TITULO (WS-HS-RAIZ)
091500     MOVE WST-ACTOR (WS-IX-CASO)     TO WST-ACTOR (WS-HS-RAIZ)
091600     MOVE WST-DEMANDADO (WS-IX-CASO) TO WST-DEMANDADO (WS-HS-RAIZ)
091700     MOVE WST-TIPO (WS-IX-CASO)      TO WST-TIPO (WS-HS-RAIZ)
091800     MOVE WST-FEC-APERT (WS-IX-CASO) TO WST-FEC-APERT (WS-HS-RAIZ)
091900     MOVE WST-FEC-AUD (WS-IX-CASO)   TO WST-FEC-AUD (WS-HS-RAIZ)
092000
092100     MOVE WSHT-ID        TO WST-ID (WS-IX-CASO)
092200     MOVE WSHT-TITULO    TO WST-TITULO (WS-IX-CASO)
092300     MOVE WSHT-ACTOR     TO WST-ACTOR (WS-IX-CASO)
092400     MOVE WSHT-DEMANDADO TO WST-DEMANDADO (WS-IX-CASO)
092500     MOVE WSHT-TIPO      TO WST-TIPO (WS-IX-CASO)
092600     MOVE WSHT-FEC-APERT TO WST-FEC-APERT (WS-IX-CASO)
092700     MOVE WSHT-FEC-AUD   TO WST-FEC-AUD (WS-IX-CASO).
092800
092900 6450-INTERCAMBIAR-F. EXIT.
093000
093100
093200*----------------------------------------------------------------
093300*    EXTRAE LA RAIZ (MAYOR) AL FINAL DEL RANGO ACTIVO Y VUELVE
093400*    A HUNDIR LA NUEVA RAIZ - UN PASO DEL HEAP SORT CLASICO.
093500*----------------------------------------------------------------
093600 6300-EXTRAER-RAIZ-I.
093700
093800     SET WS-IX-CASO TO WS-HS-TOPE
093900     MOVE WS-HS-TOPE TO WS-HS-MAYOR
094000     MOVE 1 TO WS-HS-RAIZ
094100     PERFORM 6450-INTERCAMBIAR-I THRU 6450-INTERCAMBIAR-F
094200
094300     COMPUTE WS-HS-TOPE = WS-HS-TOPE - 1
094400     MOVE 1 TO WS-HS-RAIZ
094500     PERFORM 6250-HUNDIR-I THRU 6250-HUNDIR-F
094600     ADD 1 TO WS-HS-TOPE.
094700
094800 6300-EXTRAER-RAIZ-F. EXIT.
094900
095000
095100*----------------------------------------------------------------
095200 6500-IMPRIMIR-ORDEN-I.
095300
095400     DISPLAY 'CASE ID: '                 WST-ID (WS-IX-CASO)
095500     DISPLAY 'SCHEDULED HEARING DATE: '  WST-FEC-AUD (WS-IX-CASO)
095600     DISPLAY CT-RAYA.
095700
095800 6500-IMPRIMIR-ORDEN-F. EXIT.
095900
096000
096100*----------------------------------------------------------------
096200*    CARGA ARCH-CASOS COMPLETO EN WS-TABLA-CASOS, EN ORDEN DE
096300*    ARCHIVO (currentCases / caseDates COMPARTEN ESTA CARGA).
096400*----------------------------------------------------------------
096500 7000-CARGAR-TABLA-CASOS-I.
096600
096700     MOVE ZEROS TO WS-TOTAL-CASOS
096800     OPEN INPUT ARCH-CASOS
096900
097000     IF FS-CASOS NOT EQUAL '00'
097100        DISPLAY CT-MNS-02
097200     ELSE
097300        SET WS-NO-FIN-LECTURA TO TRUE
097400        PERFORM 7100-LEER-CASO-I THRU 7100-LEER-CASO-F
097500           UNTIL WS-FIN-LECTURA
097600        CLOSE ARCH-CASOS
097700     END-IF.
097800
097900 7000-CARGAR-TABLA-CASOS-F. EXIT.
098000
098100
098200*----------------------------------------------------------------
098300 7100-LEER-CASO-I.
098400
098500     READ ARCH-CASOS
098600        AT END SET WS-FIN-LECTURA TO TRUE
098700     END-READ
098800
098900     IF WS-NO-FIN-LECTURA AND WS-TOTAL-CASOS LESS WS-MAX-CASOS
099000        ADD 1 TO WS-TOTAL-CASOS
099100        SET WS-IX-CASO TO WS-TOTAL-CASOS
099200        MOVE CAS-ID        TO WST-ID (WS-IX-CASO)
099300        MOVE CAS-TITULO    TO WST-TITULO (WS-IX-CASO)
099400        MOVE CAS-ACTOR     TO WST-ACTOR (WS-IX-CASO)
099500        MOVE CAS-DEMANDADO TO WST-DEMANDADO (WS-IX-CASO)
099600        MOVE CAS-TIPO      TO WST-TIPO (WS-IX-CASO)
099700        MOVE CAS-FEC-APERT TO WST-FEC-APERT (WS-IX-CASO)
099800        MOVE CAS-FEC-AUD   TO WST-FEC-AUD (WS-IX-CASO)
099900     END-IF.
100000
100100 7100-LEER-CASO-F. EXIT.
100200
100300
100400*----------------------------------------------------------------
100500 9999-FINAL-I.
100600
100700     DISPLAY 'FIN SEGUIMIENTO DE CASOS LEGALES.'.
100800
100900 9999-FINAL-F. EXIT.
