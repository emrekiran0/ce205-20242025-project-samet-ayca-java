000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMIDCAF.
000300 AUTHOR. M. SAAVEDRA.
000400 INSTALLATION. KC02787 - DESARROLLO.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    PGMIDCAF - RUTINA DE ASIGNACION DE ID DE CASO               *
001000*    =============================================               *
001100*    TABLA HASH DE 10000 POSICIONES PARA RESERVAR Y GRABAR EL    *
001200*    NUMERO DE CASO (9(06)) DEL SISTEMA DE SEGUIMIENTO DE        *
001300*    CASOS LEGALES. SE LLAMA POR CALL DESDE PROGM81A CON UN      *
001400*    AREA DE COMUNICACION (LK-PARAM-ID) QUE INDICA LA FUNCION    *
001500*    A EJECUTAR.                                                 *
001600*                                                                *
001700*    BITACORA DE CAMBIOS                                         *
001800*    FECHA      PROG.  TICKET    DESCRIPCION                     *
001900*    ---------  -----  --------  ------------------------------ *
002000*    03/14/91   MSA    KC-0041   ALTA DEL PROGRAMA.              *
002100*    08/02/91   MSA    KC-0058   AGREGA ESTRATEGIA DESBORDE      *
002200*                                PROGRESIVO A PEDIDO DE MESA DE  *
002300*                                AYUDA.                          *
002400*    11/20/92   RFG    KC-0103   AGREGA ESTRATEGIA DOBLE HASH.   *
002500*    02/09/93   RFG    KC-0107   CORRIGE REINICIALIZACION DE LA  *
002600*                                TABLA AL PASAR DE TURNO NOCHE.  *
002700*    06/30/94   MSA    KC-0144   FUNCION DE BORRADO DE SLOT PARA *
002800*                                SOPORTAR BAJA DE CASOS.         *
002900*    01/05/96   CCV    KC-0180   ESTANDARIZA MENSAJES DE TRAZA.  *
003000*    09/18/97   CCV    KC-0199   AGREGA REDEFINES PARA LIMPIAR   *
003100*                                LA TABLA EN UN SOLO MOVE.       *
003200*    12/15/98   RFG    KC-0214   REVISION Y2K - LA TABLA NO      *
003300*                                ALMACENA FECHAS, SIN CAMBIOS;   *
003400*                                SE DEJA CONSTANCIA EN BITACORA. *
003500*    04/22/99   RFG    KC-0217   CIERRE DE REVISION Y2K.         *
003600*    07/11/01   CCV    KC-0238   AJUSTA COMENTARIOS DE LA        *
003700*                                ESTRATEGIA LINEAL (VER NOTA).   *
003800*    05/03/04   LNM    KC-0266   AGREGA VISTA EDITADA DEL ID     *
003900*                                PARA LOS DISPLAY DE TRAZA.      *
004000******************************************************************
004100
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600*=======================*
005700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005800
005900*----------- TABLA HASH DE CASOS --------------------------------
006000 01  WS-TABLA-HASH-GRP.
006100     03  WS-HASH-SLOT        PIC S9(06) COMP
006200                              OCCURS 10000 TIMES
006300                              INDEXED BY WS-IX-SLOT.
006400
006500*    VISTA ALTERNATIVA DE LA TABLA PARA LIMPIARLA CON UN SOLO
006600*    MOVE (TODOS LOS BITS EN 1 = -1 EN BINARIO COMPLEMENTO A 2).
006700 01  WS-TABLA-HASH-BYTES REDEFINES WS-TABLA-HASH-GRP.
006800     03  WS-HASH-BYTES       PIC X(40000).
006900
007000*----------- CONTADORES Y SUBINDICES (COMP) ---------------------
007100 77  WS-I                    PIC 9(05) COMP     VALUE ZEROS.
007200 77  WS-INTENTOS             PIC 9(05) COMP     VALUE ZEROS.
007300 77  WS-DESPLAZAMIENTO       PIC 9(09) COMP     VALUE ZEROS.
007400 77  WS-COCIENTE             PIC 9(09) COMP     VALUE ZEROS.
007500 77  WS-SEGUNDO-HASH         PIC 9(01) COMP     VALUE ZEROS.
007600
007700*----------- INDICE HOME: VISTA CON SIGNO Y SIN SIGNO -----------
007800 01  WS-INDICE-HOME-AREA.
007900     03  WS-INDICE-HOME-S    PIC S9(05) COMP    VALUE ZEROS.
008000 01  WS-INDICE-HOME-AREA-R REDEFINES WS-INDICE-HOME-AREA.
008100     03  WS-INDICE-HOME      PIC 9(05) COMP.
008200
008300*----------- SLOT DE TRABAJO -------------------------------------
008400 77  WS-SLOT-CALC            PIC 9(05) COMP     VALUE ZEROS.
008500 77  WS-SLOT-SUBINDICE       PIC 9(05) COMP     VALUE ZEROS.
008600 77  WS-ENCONTRADO           PIC X              VALUE 'N'.
008700     88  WS-SLOT-ENCONTRADO                     VALUE 'S'.
008800     88  WS-SLOT-NO-ENCONTRADO                  VALUE 'N'.
008900
009000*----------- ID DE CASO: VISTA NUMERICA Y EDITADA PARA TRAZA ----
009100 01  WS-CASO-ID-AREA.
009200     03  WS-CASO-ID-NUM       PIC 9(06)         VALUE ZEROS.
009300 01  WS-CASO-ID-AREA-R REDEFINES WS-CASO-ID-AREA.
009400     03  WS-CASO-ID-EDIT      PIC ZZZZZ9.
009500
009600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009700
009800*-------------------------------------------------------------
009900 LINKAGE SECTION.
010000*================*
010100 01  LK-PARAM-ID.
010200     03  LK-ID-FUNCION        PIC X(02).
010300     03  LK-ID-ESTRATEGIA     PIC 9(01).
010400     03  LK-ID-CASO           PIC 9(06).
010500     03  LK-ID-RESULTADO      PIC X(01).
010600     03  FILLER               PIC X(10).
010700
010800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010900 PROCEDURE DIVISION USING LK-PARAM-ID.
011000
011100 MAIN-PROGRAM.
011200
011300     MOVE 'N'            TO LK-ID-RESULTADO
011400     MOVE LK-ID-CASO     TO WS-CASO-ID-NUM
011500
011600     EVALUATE LK-ID-FUNCION
011700        WHEN 'RI'
011800           PERFORM 2000-REINICIALIZAR-TABLA-I
011900              THRU 2000-REINICIALIZAR-TABLA-F
012000        WHEN 'RS'
012100           PERFORM 2100-RESERVAR-POR-ESTRATEGIA-I
012200              THRU 2100-RESERVAR-POR-ESTRATEGIA-F
012300        WHEN 'IN'
012400           PERFORM 2900-INSERTAR-DEFINITIVO-I
012500              THRU 2900-INSERTAR-DEFINITIVO-F
012600        WHEN 'BA'
012700           PERFORM 2950-BORRAR-SLOT-I
012800              THRU 2950-BORRAR-SLOT-F
012900        WHEN OTHER
013000           DISPLAY '*PGMIDCAF FUNCION DESCONOCIDA: ' LK-ID-FUNCION
013100     END-EVALUATE.
013200
013300 MAIN-PROGRAM-F. GOBACK.
013400
013500
013600*----------------------------------------------------------------
013700 2000-REINICIALIZAR-TABLA-I.
013800
013900     MOVE HIGH-VALUES TO WS-HASH-BYTES
014000     MOVE 'S'          TO LK-ID-RESULTADO.
014100
014200 2000-REINICIALIZAR-TABLA-F. EXIT.
014300
014400
014500*----------------------------------------------------------------
014600*    CALCULA EL SLOT HOME = CASO MOD 10000 (SIN FUNCIONES
014700*    INTRINSECAS, POR DIVIDE...REMAINDER, COMO EN EL RESTO
014800*    DEL SHOP).
014900*----------------------------------------------------------------
015000 2050-CALCULAR-HOME-I.
015100
015200     DIVIDE LK-ID-CASO BY 10000
015300        GIVING WS-COCIENTE
015400        REMAINDER WS-INDICE-HOME.
015500
015600 2050-CALCULAR-HOME-F. EXIT.
015700
015800
015900*----------------------------------------------------------------
016000 2100-RESERVAR-POR-ESTRATEGIA-I.
016100
016200     PERFORM 2050-CALCULAR-HOME-I THRU 2050-CALCULAR-HOME-F
016300
016400     EVALUATE LK-ID-ESTRATEGIA
016500        WHEN 1
016600           PERFORM 2200-CUADRATICA-I THRU 2200-CUADRATICA-F
016700        WHEN 2
016800           PERFORM 2300-DESBORDE-PROGRESIVO-I
016900              THRU 2300-DESBORDE-PROGRESIVO-F
017000        WHEN 3
017100           PERFORM 2400-LINEAL-I THRU 2400-LINEAL-F
017200        WHEN 4
017300           PERFORM 2500-DOBLE-HASH-I THRU 2500-DOBLE-HASH-F
017400        WHEN OTHER
017500           MOVE 'N' TO LK-ID-RESULTADO
017600     END-EVALUATE.
017700
017800 2100-RESERVAR-POR-ESTRATEGIA-F. EXIT.
017900
018000
018100
018200*----------------------------------------------------------------
018300*    ESTRATEGIA 1: SONDEO CUADRATICO.
018400*    SLOT = (HOME + I*I) MOD 10000, I = 0,1,2,... HASTA 9999.
018500*----------------------------------------------------------------
018600 2200-CUADRATICA-I.
018700
018800     SET WS-SLOT-NO-ENCONTRADO TO TRUE
018900     MOVE ZEROS TO WS-I
019000
019100     PERFORM 2210-PASO-CUADRATICO-I THRU 2210-PASO-CUADRATICO-F
019200        UNTIL WS-I > 9999 OR WS-SLOT-ENCONTRADO
019300
019400     IF WS-SLOT-NO-ENCONTRADO
019500        MOVE 'N' TO LK-ID-RESULTADO
019600     END-IF.
019700
019800 2200-CUADRATICA-F. EXIT.
019900
020000
020100*----------------------------------------------------------------
020200*    UN PASO DEL SONDEO CUADRATICO - SE SACA DEL CUERPO DEL
020300*    PERFORM PARA QUE EL CICLO QUEDE FUERA DE LINEA (KC-0238).
020400*----------------------------------------------------------------
020500 2210-PASO-CUADRATICO-I.
020600
020700     COMPUTE WS-DESPLAZAMIENTO = WS-INDICE-HOME + (WS-I * WS-I)
020800     DIVIDE WS-DESPLAZAMIENTO BY 10000
020900        GIVING WS-COCIENTE REMAINDER WS-SLOT-CALC
021000     ADD 1 TO WS-SLOT-CALC GIVING WS-SLOT-SUBINDICE
021100     SET WS-IX-SLOT TO WS-SLOT-SUBINDICE
021200     IF WS-HASH-SLOT (WS-IX-SLOT) = -1
021300        SET WS-SLOT-ENCONTRADO TO TRUE
021400        MOVE 'S' TO LK-ID-RESULTADO
021500     ELSE
021600        ADD 1 TO WS-I
021700     END-IF.
021800
021900 2210-PASO-CUADRATICO-F. EXIT.
022000
022100
022200*----------------------------------------------------------------
022300*    ESTRATEGIA 2: DESBORDE PROGRESIVO (SONDEO LINEAL SIMPLE).
022400*    SLOT = (HOME + I) MOD 10000, I = 0,1,2,... HASTA 9999.
022500*----------------------------------------------------------------
022600 2300-DESBORDE-PROGRESIVO-I.
022700
022800     SET WS-SLOT-NO-ENCONTRADO TO TRUE
022900     MOVE ZEROS TO WS-I
023000
023100     PERFORM 2310-PASO-DESBORDE-I THRU 2310-PASO-DESBORDE-F
023200        UNTIL WS-I > 9999 OR WS-SLOT-ENCONTRADO
023300
023400     IF WS-SLOT-NO-ENCONTRADO
023500        MOVE 'N' TO LK-ID-RESULTADO
023600     END-IF.
023700
023800 2300-DESBORDE-PROGRESIVO-F. EXIT.
023900
024000
024100*----------------------------------------------------------------
024200*    UN PASO DEL DESBORDE PROGRESIVO - CICLO FUERA DE LINEA.
024300*----------------------------------------------------------------
024400 2310-PASO-DESBORDE-I.
024500
024600     COMPUTE WS-DESPLAZAMIENTO = WS-INDICE-HOME + WS-I
024700     DIVIDE WS-DESPLAZAMIENTO BY 10000
024800        GIVING WS-COCIENTE REMAINDER WS-SLOT-CALC
024900     ADD 1 TO WS-SLOT-CALC GIVING WS-SLOT-SUBINDICE
025000     SET WS-IX-SLOT TO WS-SLOT-SUBINDICE
025100     IF WS-HASH-SLOT (WS-IX-SLOT) = -1
025200        SET WS-SLOT-ENCONTRADO TO TRUE
025300        MOVE 'S' TO LK-ID-RESULTADO
025400     ELSE
025500        ADD 1 TO WS-I
025600     END-IF.
025700
025800 2310-PASO-DESBORDE-F. EXIT.
025900
026000
026100*----------------------------------------------------------------
026200*    ESTRATEGIA 3: SONDEO LINEAL, TAL COMO QUEDO EN EL PROGRAMA
026300*    ORIGEN: GRABA SIEMPRE EN EL SLOT HOME SIN VERIFICAR SI
026400*    ESTA OCUPADO Y SIEMPRE INFORMA EXITO. NO "CORREGIR" ESTE
026500*    COMPORTAMIENTO - KC-0238 LO DEJA DOCUMENTADO A PROPOSITO.
026600*----------------------------------------------------------------
026700 2400-LINEAL-I.
026800
026900     ADD 1 TO WS-INDICE-HOME GIVING WS-SLOT-SUBINDICE
027000     SET WS-IX-SLOT TO WS-SLOT-SUBINDICE
027100     MOVE LK-ID-CASO TO WS-HASH-SLOT (WS-IX-SLOT)
027200     MOVE 'S'        TO LK-ID-RESULTADO.
027300
027400 2400-LINEAL-F. EXIT.
027500
027600
027700*----------------------------------------------------------------
027800*    ESTRATEGIA 4: DOBLE HASH.
027900*    HASH2 = 7 - (CASO MOD 7).
028000*    SLOT  = (HOME + I*HASH2) MOD 10000, I = 0,1,2,... HASTA 9999.
028100*----------------------------------------------------------------
028200 2500-DOBLE-HASH-I.
028300
028400     DIVIDE LK-ID-CASO BY 7
028500        GIVING WS-COCIENTE REMAINDER WS-SEGUNDO-HASH
028600     COMPUTE WS-SEGUNDO-HASH = 7 - WS-SEGUNDO-HASH
028700
028800     SET WS-SLOT-NO-ENCONTRADO TO TRUE
028900     MOVE ZEROS TO WS-I
029000
029100     PERFORM 2510-PASO-DOBLE-HASH-I THRU 2510-PASO-DOBLE-HASH-F
029200        UNTIL WS-I > 9999 OR WS-SLOT-ENCONTRADO
029300
029400     IF WS-SLOT-NO-ENCONTRADO
029500        MOVE 'N' TO LK-ID-RESULTADO
029600     END-IF.
029700
029800 2500-DOBLE-HASH-F. EXIT.
029900
030000
030100*----------------------------------------------------------------
030200*    UN PASO DEL DOBLE HASH - CICLO FUERA DE LINEA.
030300*----------------------------------------------------------------
030400 2510-PASO-DOBLE-HASH-I.
030500
030600     COMPUTE WS-DESPLAZAMIENTO =
030700             WS-INDICE-HOME + (WS-I * WS-SEGUNDO-HASH)
030800     DIVIDE WS-DESPLAZAMIENTO BY 10000
030900        GIVING WS-COCIENTE REMAINDER WS-SLOT-CALC
031000     ADD 1 TO WS-SLOT-CALC GIVING WS-SLOT-SUBINDICE
031100     SET WS-IX-SLOT TO WS-SLOT-SUBINDICE
031200     IF WS-HASH-SLOT (WS-IX-SLOT) = -1
031300        SET WS-SLOT-ENCONTRADO TO TRUE
031400        MOVE 'S' TO LK-ID-RESULTADO
031500     ELSE
031600        ADD 1 TO WS-I
031700     END-IF.
031800
031900 2510-PASO-DOBLE-HASH-F. EXIT.
032000
032100
032200*----------------------------------------------------------------
032300*    INSERCION DEFINITIVA: SE USA UNA VEZ QUE EL ALTA DE CASO
032400*    TERMINO LA CAPTURA DE DATOS, INDEPENDIENTEMENTE DE LA
032500*    ESTRATEGIA USADA PARA RESERVAR EL ID. SIEMPRE ES UN
032600*    BARRIDO LINEAL HACIA ADELANTE DESDE EL SLOT HOME.
032700*----------------------------------------------------------------
032800 2900-INSERTAR-DEFINITIVO-I.
032900
033000     PERFORM 2050-CALCULAR-HOME-I THRU 2050-CALCULAR-HOME-F
033100     SET WS-SLOT-NO-ENCONTRADO TO TRUE
033200     MOVE ZEROS TO WS-I
033300
033400     PERFORM 2910-PASO-INSERTAR-I THRU 2910-PASO-INSERTAR-F
033500        UNTIL WS-I > 9999 OR WS-SLOT-ENCONTRADO
033600
033700     IF WS-SLOT-NO-ENCONTRADO
033800        MOVE 'N' TO LK-ID-RESULTADO
033900        DISPLAY '*PGMIDCAF TABLA HASH LLENA, NO SE INSERTO ID '
034000                WS-CASO-ID-EDIT
034100     END-IF.
034200
034300 2900-INSERTAR-DEFINITIVO-F. EXIT.
034400
034500
034600*----------------------------------------------------------------
034700*    UN PASO DE LA INSERCION DEFINITIVA - CICLO FUERA DE LINEA.
034800*----------------------------------------------------------------
034900 2910-PASO-INSERTAR-I.
035000
035100     COMPUTE WS-DESPLAZAMIENTO = WS-INDICE-HOME + WS-I
035200     DIVIDE WS-DESPLAZAMIENTO BY 10000
035300        GIVING WS-COCIENTE REMAINDER WS-SLOT-CALC
035400     ADD 1 TO WS-SLOT-CALC GIVING WS-SLOT-SUBINDICE
035500     SET WS-IX-SLOT TO WS-SLOT-SUBINDICE
035600     IF WS-HASH-SLOT (WS-IX-SLOT) = -1
035700        MOVE LK-ID-CASO TO WS-HASH-SLOT (WS-IX-SLOT)
035800        SET WS-SLOT-ENCONTRADO TO TRUE
035900        MOVE 'S' TO LK-ID-RESULTADO
036000        DISPLAY '   PGMIDCAF INSERTO ID ' WS-CASO-ID-EDIT
036100                ' EN SLOT ' WS-SLOT-SUBINDICE
036200     ELSE
036300        ADD 1 TO WS-I
036400     END-IF.
036500
036600 2910-PASO-INSERTAR-F. EXIT.
036700
036800
036900*----------------------------------------------------------------
037000*    BORRADO DE SLOT: RECALCULA EL HOME Y BARRE LINEAL HACIA
037100*    ADELANTE (COMO LO HIZO LA INSERCION DEFINITIVA) HASTA
037200*    ENCONTRAR EL SLOT QUE GUARDA EXACTAMENTE ESTE ID DE CASO.
037300*----------------------------------------------------------------
037400 2950-BORRAR-SLOT-I.
037500
037600     PERFORM 2050-CALCULAR-HOME-I THRU 2050-CALCULAR-HOME-F
037700     SET WS-SLOT-NO-ENCONTRADO TO TRUE
037800     MOVE ZEROS TO WS-I
037900
038000     PERFORM 2960-PASO-BORRAR-I THRU 2960-PASO-BORRAR-F
038100        UNTIL WS-I > 9999 OR WS-SLOT-ENCONTRADO
038200
038300     IF WS-SLOT-NO-ENCONTRADO
038400        MOVE 'N' TO LK-ID-RESULTADO
038500     END-IF.
038600
038700 2950-BORRAR-SLOT-F. EXIT.
038800
038900
039000*----------------------------------------------------------------
039100*    UN PASO DEL BORRADO DE SLOT - CICLO FUERA DE LINEA.
039200*----------------------------------------------------------------
039300 2960-PASO-BORRAR-I.
039400
039500     COMPUTE WS-DESPLAZAMIENTO = WS-INDICE-HOME + WS-I
039600     DIVIDE WS-DESPLAZAMIENTO BY 10000
039700        GIVING WS-COCIENTE REMAINDER WS-SLOT-CALC
039800     ADD 1 TO WS-SLOT-CALC GIVING WS-SLOT-SUBINDICE
039900     SET WS-IX-SLOT TO WS-SLOT-SUBINDICE
040000     IF WS-HASH-SLOT (WS-IX-SLOT) = LK-ID-CASO
040100        MOVE -1 TO WS-HASH-SLOT (WS-IX-SLOT)
040200        SET WS-SLOT-ENCONTRADO TO TRUE
040300        MOVE 'S' TO LK-ID-RESULTADO
040400     ELSE
040500        ADD 1 TO WS-I
040600     END-IF.
040700
040800 2960-PASO-BORRAR-F. EXIT.
040900
