000100      *    CASEL
000200      **************************************
000300      *         LAYOUT REGISTRO DE CASO    *
000400      *         LARGO 186 BYTES            *
000500      **************************************
000600       01  REG-CASO.
000700           03  CAS-ID              PIC 9(06)    VALUE ZEROS.
000800           03  CAS-TITULO          PIC X(60)    VALUE SPACES.
000900           03  CAS-ACTOR           PIC X(40)    VALUE SPACES.
001000           03  CAS-DEMANDADO       PIC X(40)    VALUE SPACES.
001100           03  CAS-TIPO            PIC X(20)    VALUE SPACES.
001200           03  CAS-FEC-APERT       PIC X(10)    VALUE SPACES.
001300           03  CAS-FEC-AUD         PIC X(10)    VALUE SPACES.
001400      *    EL LARGO DE 186 BYTES ES FIJO POR ACUERDO CON EL
001500      *    SISTEMA ORIGEN; NO SE AGREGA FILLER DE RELLENO EN
001600      *    ESTE LAYOUT PARA NO ALTERAR ESE LARGO DE REGISTRO.
