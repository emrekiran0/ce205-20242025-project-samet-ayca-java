000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMAGCAF.
000300 AUTHOR. R. FIGUEROA.
000400 INSTALLATION. KC02787 - DESARROLLO.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    PGMAGCAF - RUTINA DE AGENDA DE AUDIENCIAS                   *
001000*    ==========================================                 *
001100*    MATRIZ DE DISPONIBILIDAD ANIO X MES X DIA (10 X 12 X 31)    *
001200*    PARA EL SISTEMA DE SEGUIMIENTO DE CASOS LEGALES. BUSCA LA   *
001300*    PRIMERA FECHA LIBRE, EN ORDEN ANIO-MES-DIA, Y LA MARCA      *
001400*    OCUPADA. EL INDICE DE ANIO 0-9 REPRESENTA 2024-2033.        *
001500*    SE LLAMA POR CALL DESDE PROGM81A CON UN AREA DE             *
001600*    COMUNICACION (LK-PARAM-AGENDA).                             *
001700*                                                                *
001800*    BITACORA DE CAMBIOS                                         *
001900*    FECHA      PROG.  TICKET    DESCRIPCION                     *
002000*    ---------  -----  --------  ------------------------------ *
002100*    04/02/91   RFG    KC-0042   ALTA DEL PROGRAMA.              *
002200*    09/14/91   RFG    KC-0061   CORRIGE ORDEN DE BARRIDO DE LA  *
002300*                                MATRIZ (ANIO, LUEGO MES, LUEGO  *
002400*                                DIA).                           *
002500*    02/18/93   MSA    KC-0108   AGREGA VALIDACION DE FECHA      *
002600*                                (MES 1-12, DIA 1-31).           *
002700*    07/05/95   CCV    KC-0152   AGREGA REDEFINES PARA ARMAR LA  *
002800*                                FECHA RESULTADO EN UN SOLO      *
002900*                                AREA DE 10 BYTES.               *
003000*    01/05/96   CCV    KC-0181   ESTANDARIZA MENSAJES DE TRAZA.  *
003100*    12/15/98   RFG    KC-0215   REVISION Y2K - LOS 10 ANIOS DE  *
003200*                                LA MATRIZ (2024-2033) QUEDAN    *
003300*                                FUERA DE RIESGO, SE DEJA        *
003400*                                CONSTANCIA EN BITACORA.         *
003500*    04/22/99   RFG    KC-0218   CIERRE DE REVISION Y2K.         *
003600*    08/19/02   LNM    KC-0249   AGREGA VISTA EDITADA DEL INDICE *
003700*                                DE ANIO PARA TRAZA.             *
003800******************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400*=======================*
005500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005600
005700*----------- MATRIZ DE DISPONIBILIDAD DE AUDIENCIAS -------------
005800 01  WS-MATRIZ-AGENDA-GRP.
005900     03  WS-MATRIZ-ANIO      OCCURS 10 TIMES
006000                              INDEXED BY WS-IX-ANIO.
006100         05  WS-MATRIZ-MES   OCCURS 12 TIMES
006200                              INDEXED BY WS-IX-MES.
006300             07  WS-SLOT-ESTADO PIC 9(01)
006400                              OCCURS 31 TIMES
006500                              INDEXED BY WS-IX-DIA
006600                              VALUE ZERO.
006700
006800*    VISTA ALTERNATIVA DE LA MATRIZ PARA LIMPIARLA CON UN SOLO
006900*    MOVE (3720 POSICIONES DE UN DIGITO CADA UNA).
007000 01  WS-MATRIZ-AGENDA-BYTES REDEFINES WS-MATRIZ-AGENDA-GRP.
007100     03  WS-MATRIZ-BYTES     PIC X(3720).
007200
007300*----------- SUBINDICES DE BARRIDO (COMP) ------------------------
007400 77  WS-SUB-MES              PIC 9(02) COMP     VALUE ZEROS.
007500 77  WS-SUB-DIA              PIC 9(02) COMP     VALUE ZEROS.
007600 77  WS-ENCONTRADO           PIC X              VALUE 'N'.
007700     88  WS-FECHA-ENCONTRADA                    VALUE 'S'.
007800     88  WS-FECHA-NO-ENCONTRADA                 VALUE 'N'.
007900
008000*----------- INDICE DE ANIO: VISTA NUMERICA Y EDITADA -----------
008100 01  WS-INDICE-ANIO-AREA.
008200     03  WS-INDICE-ANIO-NUM  PIC 9(02)          VALUE ZEROS.
008300 01  WS-INDICE-ANIO-AREA-R REDEFINES WS-INDICE-ANIO-AREA.
008400     03  WS-INDICE-ANIO-EDIT PIC Z9.
008500
008600*----------- AREA DE CONSTRUCCION DE LA FECHA RESULTADO ---------
008700 01  WS-FECHA-RESULTADO.
008800     03  WS-FR-DIA           PIC 99.
008900     03  WS-FR-BARRA-1       PIC X              VALUE '/'.
009000     03  WS-FR-MES           PIC 99.
009100     03  WS-FR-BARRA-2       PIC X              VALUE '/'.
009200     03  WS-FR-ANIO          PIC 9(04).
009300 01  WS-FECHA-RESULTADO-R REDEFINES WS-FECHA-RESULTADO.
009400     03  WS-FR-TEXTO         PIC X(10).
009500
009600*----------- ANIO BASE DE LA MATRIZ (INDICE 0 = 2024) ------------
009700 77  WS-ANIO-BASE            PIC 9(04) COMP     VALUE 2024.
009800
009900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010000
010100*-------------------------------------------------------------
010200 LINKAGE SECTION.
010300*================*
010400 01  LK-PARAM-AGENDA.
010500     03  LK-AG-FUNCION        PIC X(02).
010600     03  LK-AG-FECHA          PIC X(10).
010700     03  LK-AG-RESULTADO      PIC X(01).
010800     03  FILLER               PIC X(07).
010900
011000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011100 PROCEDURE DIVISION USING LK-PARAM-AGENDA.
011200
011300 MAIN-PROGRAM.
011400
011500     MOVE 'N' TO LK-AG-RESULTADO
011600
011700     EVALUATE LK-AG-FUNCION
011800        WHEN 'RI'
011900           PERFORM 1000-REINICIALIZAR-MATRIZ-I
012000              THRU 1000-REINICIALIZAR-MATRIZ-F
012100        WHEN 'BU'
012200           PERFORM 2000-BUSCAR-FECHA-I
012300              THRU 2000-BUSCAR-FECHA-F
012400        WHEN OTHER
012500           DISPLAY '*PGMAGCAF FUNCION DESCONOCIDA: ' LK-AG-FUNCION
012600     END-EVALUATE.
012700
012800 MAIN-PROGRAM-F. GOBACK.
012900
013000
013100*----------------------------------------------------------------
013200 1000-REINICIALIZAR-MATRIZ-I.
013300
013400     MOVE ZEROS TO WS-MATRIZ-BYTES
013500     MOVE 'S'   TO LK-AG-RESULTADO.
013600
013700 1000-REINICIALIZAR-MATRIZ-F. EXIT.
013800
013900
014000*----------------------------------------------------------------
014100*    VALIDACION PERMISIVA DE FECHA: SOLO RANGO DE MES Y DIA.
014200*    NO HAY CONTROL DE DIAS POR MES NI DE ANIO BISIESTO - ASI
014300*    QUEDO DEFINIDO EN EL ANALISIS ORIGINAL (KC-0108) Y NO SE
014400*    AMPLIA EN ESTA REVISION.
014500*----------------------------------------------------------------
014600 2100-FECHA-VALIDA-I.
014700
014800     SET WS-FECHA-NO-ENCONTRADA TO TRUE
014900     IF WS-SUB-MES NOT < 1 AND WS-SUB-MES NOT > 12
015000        IF WS-SUB-DIA NOT < 1 AND WS-SUB-DIA NOT > 31
015100           SET WS-FECHA-ENCONTRADA TO TRUE
015200        END-IF
015300     END-IF.
015400
015500 2100-FECHA-VALIDA-F. EXIT.
015600
015700
015800*----------------------------------------------------------------
015900*    BARRIDO DE LA MATRIZ EN ORDEN FIJO ANIO-MES-DIA (KC-0061).
016000*    LA PRIMER POSICION LIBRE Y VALIDA QUE SE ENCUENTRA SE
016100*    MARCA OCUPADA Y SE DEVUELVE COMO FECHA DE AUDIENCIA.
016200*----------------------------------------------------------------
016300 2000-BUSCAR-FECHA-I.
016400
016500     SET WS-FECHA-NO-ENCONTRADA TO TRUE
016600     SET WS-IX-ANIO TO 1
016700
016800     PERFORM 2200-BARRIDO-ANIO-I THRU 2200-BARRIDO-ANIO-F
016900        VARYING WS-IX-ANIO FROM 1 BY 1
017000        UNTIL WS-IX-ANIO > 10 OR WS-FECHA-ENCONTRADA
017100
017200     IF WS-FECHA-NO-ENCONTRADA
017300        MOVE 'N' TO LK-AG-RESULTADO
017400        DISPLAY '*PGMAGCAF AGENDA COMPLETA, SIN FECHA LIBRE'
017500     END-IF.
017600
017700 2000-BUSCAR-FECHA-F. EXIT.
017800
017900
018000*----------------------------------------------------------------
018100 2200-BARRIDO-ANIO-I.
018200
018300     PERFORM 2300-BARRIDO-MES-I THRU 2300-BARRIDO-MES-F
018400        VARYING WS-IX-MES FROM 1 BY 1
018500        UNTIL WS-IX-MES > 12 OR WS-FECHA-ENCONTRADA.
018600
018700 2200-BARRIDO-ANIO-F. EXIT.
018800
018900
019000*----------------------------------------------------------------
019100 2300-BARRIDO-MES-I.
019200
019300     MOVE WS-IX-MES TO WS-SUB-MES
019400
019500     PERFORM 2400-BARRIDO-DIA-I THRU 2400-BARRIDO-DIA-F
019600        VARYING WS-IX-DIA FROM 1 BY 1
019700        UNTIL WS-IX-DIA > 31 OR WS-FECHA-ENCONTRADA.
019800
019900 2300-BARRIDO-MES-F. EXIT.
020000
020100
020200*----------------------------------------------------------------
020300 2400-BARRIDO-DIA-I.
020400
020500     MOVE WS-IX-DIA TO WS-SUB-DIA
020600     PERFORM 2100-FECHA-VALIDA-I THRU 2100-FECHA-VALIDA-F
020700
020800     IF WS-FECHA-ENCONTRADA
020900        IF WS-SLOT-ESTADO (WS-IX-ANIO WS-IX-MES WS-IX-DIA)
021000              NOT EQUAL 0
021100           SET WS-FECHA-NO-ENCONTRADA TO TRUE
021200        ELSE
021300           MOVE 1 TO WS-SLOT-ESTADO
021400                        (WS-IX-ANIO WS-IX-MES WS-IX-DIA)
021500           PERFORM 2500-ARMAR-FECHA-I THRU 2500-ARMAR-FECHA-F
021600           MOVE 'S' TO LK-AG-RESULTADO
021700        END-IF
021800     END-IF.
021900
022000 2400-BARRIDO-DIA-F. EXIT.
022100
022200
022300*----------------------------------------------------------------
022400*    ARMA dd/mm/aaaa EN UN SOLO AREA (WS-FR-TEXTO, VIA
022500*    REDEFINES) Y LA DEVUELVE EN LK-AG-FECHA.
022600*----------------------------------------------------------------
022700 2500-ARMAR-FECHA-I.
022800
022900     MOVE WS-IX-DIA   TO WS-FR-DIA
023000     MOVE WS-IX-MES   TO WS-FR-MES
023100     COMPUTE WS-FR-ANIO = WS-ANIO-BASE + WS-IX-ANIO - 1
023200     MOVE WS-IX-ANIO  TO WS-INDICE-ANIO-NUM
023300     MOVE WS-FR-TEXTO TO LK-AG-FECHA.
023400
023500 2500-ARMAR-FECHA-F. EXIT.
023600
